000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ACISECVD.
000300 AUTHOR. L TORRES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 08/15/21.
000600 DATE-COMPILED. 08/15/21.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM VALIDATES THE NIGHTLY BATCH OF ACI
001300*          (ADVANCING CARE INFORMATION) SECTION RECORDS SUBMITTED
001400*          FOR THE QUALITY PAYMENT PROGRAM (QPP) AGAINST THE
001500*          MEASURE CONFIGURATION REFERENCE TABLE BEFORE THE
001600*          SUBMISSION IS ACCEPTED INTO THE QPP SUBMISSION FILE.
001700*
001800*          IT CONTAINS A SINGLE RECORD FOR EVERY ACI CATEGORY
001900*          REPORTED BY A PROVIDER, EACH CARRYING 0..N ACI
002000*          NUMERATOR/DENOMINATOR MEASURE CHILD ROWS FLATTENED IN
002100*          PLACE.
002200*
002300*          THE PROGRAM CONFIRMS THE SECTION HAS AT LEAST ONE
002400*          CHILD MEASURE AND THAT EVERY MEASURE FLAGGED REQUIRED
002500*          FOR THE "aci" CATEGORY IN THE MEASURE CONFIGURATION
002600*          TABLE IS PRESENT AMONG THE SECTION'S CHILDREN, AND
002700*          WRITES ONE VALIDATION ERROR RECORD PER RULE VIOLATION
002800*          FOUND.  A FULLY CONFORMANT RECORD PRODUCES NO OUTPUT.
002900*          EACH SECTION IS VALIDATED ON ITS OWN - THERE IS NO
003000*          CROSS-SECTION COMPARISON IN THIS BATCH.
003100*
003200******************************************************************
003300
003400         INPUT FILE              -   QPP.ACIIN
003500
003600         REFERENCE FILE          -   QPP.MEASCFG
003700
003800         OUTPUT FILE PRODUCED    -   QPP.VALERR
003900
004000         DUMP FILE               -   SYSOUT
004100
004200******************************************************************
004300*    CHANGE LOG
004400*    ----------
004500*    081521 LMT ORIGINAL VERSION - CHILD-PRESENT AND REQUIRED-
004600*                MEASURE-PRESENT EDITS, BUILT OFF THE MEASVALD
004700*                MEASCFG TABLE-LOAD COPYBOOK
004800*    100521 LMT  PER QPP-2307, EACH ACI SECTION RECORD IS
004900*                VALIDATED STANDALONE - NO COMPARISON IS MADE
005000*                BETWEEN SECTIONS IN THE SAME RUN
005100*    030922 RPK CHANGED FILE STATUS HANDLING TO MATCH MEASVALD
005200*                AFTER THE SAME OPS REVIEW THAT TOUCHED IT,
005300*                TICKET QPP-2261
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE
006100     CLASS VALID-UUID-CHARS IS "0" THRU "9", "A" THRU "F", "-"
006200     UPSI-0 WITH ONOFF
006300         ON STATUS IS QPP-TEST-RUN
006400         OFF STATUS IS QPP-PRODUCTION-RUN.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT ACIIN
007200     ASSIGN TO UT-S-ACIIN
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS IFCODE.
007500
007600     SELECT MEASCFG
007700     ASSIGN TO UT-S-MEASCFG
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS CFCODE.
008000
008100     SELECT VALERR
008200     ASSIGN TO UT-S-VALERR
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).
009500
009600****** ONE RECORD PER ACI CATEGORY REPORTED BY A PROVIDER, ACI
009700****** MEASURE CHILDREN FLATTENED IN PLACE - SEE QPPACI
009800****** COPYBOOK FOR THE FULL LAYOUT
009900 FD  ACIIN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 974 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS FD-ACI-SECTION.
010500 01  FD-ACI-SECTION PIC X(974).
010600
010700****** REFERENCE/MASTER DATA - READ ONCE AT JOB START INTO THE
010800****** IN-MEMORY MEASCFG-TABLE-AREA.  NOT RE-READ PER TRANSACTION.
010900 FD  MEASCFG
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 2541 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS FD-MEASCFG-REC.
011500 01  FD-MEASCFG-REC PIC X(2541).
011600
011700****** ONE RECORD WRITTEN PER RULE VIOLATION FOUND
011800 FD  VALERR
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 250 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS FD-VALIDATION-ERROR.
012400 01  FD-VALIDATION-ERROR PIC X(250).
012500
012600** QSAM FILE
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  IFCODE                  PIC X(2).
013100         88 CODE-READ     VALUE SPACES.
013200         88 NO-MORE-DATA  VALUE "10".
013300     05  CFCODE                  PIC X(2).
013400         88 CFG-READ      VALUE SPACES.
013500         88 NO-MORE-MEASCFG VALUE "10".
013600     05  OFCODE                  PIC X(2).
013700         88 CODE-WRITE    VALUE SPACES.
013800     05  FILLER                  PIC X(02).
013900
014000 COPY QPPACI.
014100** QSAM FILE
014200
014300 COPY QPPMCFG.
014400** QSAM FILE - LOADED AT JOB START
014500
014600 COPY QPPVERR.
014700
014800 COPY ABENDREC.
014900** QSAM FILE
015000
015100 01  MESSAGE-TEXT-TABLE.
015200     05  FILLER  PIC X(39) VALUE
015300                 "At least one Aci Numerator Denominator ".
015400     05  FILLER  PIC X(31) VALUE
015500                 "Measure Node is required".
015600 01  MSG-TABLE-RED REDEFINES MESSAGE-TEXT-TABLE.
015700     05  CANNED-MSG OCCURS 1 TIMES PIC X(70).
015800
015900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016000     05 RECORDS-WRITTEN          PIC 9(7) COMP.
016100     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
016200     05 RECORDS-READ             PIC 9(9) COMP.
016300     05 ERRORS-WRITTEN           PIC 9(7) COMP.
016400     05 MC-LOAD-SUB               PIC 9(4) COMP.
016500     05 MC-SUB                    PIC 9(4) COMP.
016600     05 AC-SUB                    PIC 9(4) COMP.
016700     05 FILLER                    PIC X(04).
016800
016900 01 MC-LOAD-SUB-X REDEFINES MC-LOAD-SUB PIC X(04).
017000
017100 01  MISC-WS-FLDS.
017200     05 WS-SECTION-ID              PIC X(40).
017300     05 FILLER                     PIC X(04).
017400
017500 01  MSG-TEXT-LEAD.
017600     05  FILLER  PIC X(23) VALUE "The required measure ''".
017700 01  MSG-LEAD-RED REDEFINES MSG-TEXT-LEAD.
017800     05  MTW-LEAD-TEXT             PIC X(23).
017900
018000 01  MSG-TEXT-TAIL.
018100     05  FILLER  PIC X(38) VALUE
018200                 "'' is not present in the source file. ".
018300     05  FILLER  PIC X(41) VALUE
018400                 "Please add the ACI measure and try again.".
018500 01  MSG-TAIL-RED REDEFINES MSG-TEXT-TAIL.
018600     05  MTW-TAIL-TEXT             PIC X(79).
018700
018800 01  FLAGS-AND-SWITCHES.
018900     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
019000         88 NO-MORE-DATA-FLAG VALUE "N".
019100     05 AC-MATCH-SW              PIC X(01).
019200         88 AC-MATCH-FOUND           VALUE "Y".
019300     05 FILLER                   PIC X(08).
019400
019500 77  WS-DATE                     PIC 9(6).
019600 77  ZERO-VAL                    PIC 9(1) VALUE 0.
019700 77  ONE-VAL                     PIC 9(1) VALUE 1.
019800
019900 PROCEDURE DIVISION.
020000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020100     PERFORM 050-LOAD-MEASCFG-TABLE THRU 050-EXIT
020200             VARYING MC-LOAD-SUB FROM 1 BY 1
020300             UNTIL NO-MORE-MEASCFG
020400                OR MC-LOAD-SUB > 300.
020500     PERFORM 100-MAINLINE THRU 100-EXIT
020600             UNTIL NO-MORE-DATA-FLAG.
020700     PERFORM 999-CLEANUP THRU 999-EXIT.
020800     MOVE +0 TO RETURN-CODE.
020900     GOBACK.
021000
021100 000-HOUSEKEEPING.
021200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021300     DISPLAY "******** BEGIN JOB ACISECVD ********".
021400     ACCEPT  WS-DATE FROM DATE.
021500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
021600                MEASCFG-TABLE-AREA.
021700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021800     READ MEASCFG INTO MEASCFG-INPUT-REC
021900         AT END MOVE "10" TO CFCODE
022000     END-READ.
022100     READ ACIIN INTO ACI-SECTION-REC
022200         AT END MOVE "N" TO MORE-DATA-SW
022300     END-READ.
022400     IF NO-MORE-DATA-FLAG
022500         MOVE "EMPTY ACIIN INPUT FILE" TO ABEND-REASON
022600         GO TO 1000-ABEND-RTN.
022700 000-EXIT.
022800     EXIT.
022900
023000 050-LOAD-MEASCFG-TABLE.
023100     MOVE "050-LOAD-MEASCFG-TABLE" TO PARA-NAME.
023200     IF NO-MORE-MEASCFG
023300         GO TO 050-EXIT.
023400     MOVE MEASCFG-INPUT-REC TO MC-ENTRY(MC-LOAD-SUB).
023500     ADD +1 TO MC-TABLE-COUNT.
023600     READ MEASCFG INTO MEASCFG-INPUT-REC
023700         AT END MOVE "10" TO CFCODE
023800     END-READ.
023900 050-EXIT.
024000     EXIT.
024100
024200 100-MAINLINE.
024300     MOVE "100-MAINLINE" TO PARA-NAME.
024400     ADD +1 TO RECORDS-READ.
024500     MOVE ACI-TEMPLATE-ID TO WS-SECTION-ID.
024600     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
024700     PERFORM 900-READ-ACI-SECTION THRU 900-EXIT.
024800 100-EXIT.
024900     EXIT.
025000
025100 300-FIELD-EDITS.
025200******** R1 AND R2 RUN INDEPENDENTLY OF ONE ANOTHER - A SECTION
025300******** WITH NO ACI MEASURE CHILDREN STILL GETS THE FULL
025400******** REQUIRED-MEASURE SCAN BELOW, SINCE EVERY REQUIRED ROW
025450******** WILL RIGHTLY COME BACK UNMATCHED.
025500     MOVE "300-FIELD-EDITS" TO PARA-NAME.
025600     IF AC-CHILD-COUNT = ZERO
025700         MOVE CANNED-MSG(1) TO VE-MESSAGE
025800         PERFORM 700-WRITE-VALERR THRU 700-EXIT.
025900
026000     PERFORM 400-REQUIRED-MEASURE-EDITS THRU 400-EXIT
026100             VARYING MC-SUB FROM 1 BY 1
026200             UNTIL MC-SUB > MC-TABLE-COUNT.
026300 300-EXIT.
026400     EXIT.
026500
026600 400-REQUIRED-MEASURE-EDITS.
026700******** R2 - ONE PASS OF THE MEASURE CONFIGURATION TABLE, TESTING
026800******** ONLY THE ROWS FLAGGED REQUIRED FOR THE "aci" CATEGORY.
026900******** ANY ROW NOT MATCHED AMONG THE SECTION'S CHILDREN EMITS
027000******** THE REQUIRED-MEASURE VIOLATION.
027100     IF MC-CATEGORY(MC-SUB) NOT = "aci"
027200         GO TO 400-EXIT.
027300     IF NOT MC-IS-REQUIRED(MC-SUB)
027400         GO TO 400-EXIT.
027500
027600     MOVE "N" TO AC-MATCH-SW.
027700     PERFORM 420-SEARCH-ACI-CHILDREN THRU 420-EXIT
027800             VARYING AC-SUB FROM 1 BY 1
027900             UNTIL AC-SUB > AC-CHILD-COUNT
028000                OR AC-MATCH-FOUND.
028100
028200     IF NOT AC-MATCH-FOUND
028250         MOVE SPACES TO VE-MESSAGE
028300         STRING MTW-LEAD-TEXT DELIMITED BY SIZE
028400                MC-MEASURE-ID(MC-SUB) DELIMITED BY SPACE
028500                MTW-TAIL-TEXT DELIMITED BY SIZE
028600                INTO VE-MESSAGE
028700         PERFORM 700-WRITE-VALERR THRU 700-EXIT.
028800 400-EXIT.
028900     EXIT.
029000
029100 420-SEARCH-ACI-CHILDREN.
029200     IF AC-MEASURE-ID(AC-SUB) = MC-MEASURE-ID(MC-SUB)
029300         MOVE "Y" TO AC-MATCH-SW.
029400 420-EXIT.
029500     EXIT.
029600
029700 700-WRITE-VALERR.
029800     MOVE "700-WRITE-VALERR" TO PARA-NAME.
029900     MOVE WS-SECTION-ID TO VE-MEASURE-ID.
030000     WRITE FD-VALIDATION-ERROR FROM VALIDATION-ERROR-REC.
030100     ADD +1 TO ERRORS-WRITTEN.
030200 700-EXIT.
030300     EXIT.
030400
030500 800-OPEN-FILES.
030600     MOVE "800-OPEN-FILES" TO PARA-NAME.
030700     OPEN INPUT  ACIIN, MEASCFG.
030800     OPEN OUTPUT VALERR, SYSOUT.
030900 800-EXIT.
031000     EXIT.
031100
031200 850-CLOSE-FILES.
031300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031400     CLOSE ACIIN, MEASCFG, VALERR, SYSOUT.
031500 850-EXIT.
031600     EXIT.
031700
031800 900-READ-ACI-SECTION.
031900     READ ACIIN INTO ACI-SECTION-REC
032000         AT END MOVE "N" TO MORE-DATA-SW
032100         GO TO 900-EXIT
032200     END-READ.
032300     ADD +1 TO RECORDS-READ.
032400 900-EXIT.
032500     EXIT.
032600
032700 999-CLEANUP.
032800     MOVE "999-CLEANUP" TO PARA-NAME.
032900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033000     DISPLAY "** RECORDS READ **".
033100     DISPLAY RECORDS-READ.
033200     DISPLAY "** ERROR RECORDS WRITTEN **".
033300     DISPLAY  ERRORS-WRITTEN.
033400     DISPLAY "******** NORMAL END OF JOB ACISECVD ********".
033500 999-EXIT.
033600     EXIT.
033700
033800 1000-ABEND-RTN.
033900     WRITE SYSOUT-REC FROM ABEND-REC.
034000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034100     DISPLAY "*** ABNORMAL END OF JOB - ACISECVD ***"
034200             UPON CONSOLE.
034300     DIVIDE ZERO-VAL INTO ONE-VAL.
