000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SNGLCHK.
000400 AUTHOR. R PATEL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/23/19.
000700 DATE-COMPILED. 07/23/19.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SINGLE-VALUE PRECONDITION CHECK, SHARED BY MEASVALD
001400*          AND ACISECVD.  BEFORE EITHER VALIDATOR COMPARES A
001500*          CANDIDATE MEASURE-DATA CHILD'S POPULATION UUID OR
001600*          PERFORMANCE-RATE UUID AGAINST THE MEASURE CONFIGURATION
001700*          TABLE, IT MUST FIRST ESTABLISH THAT ALL CANDIDATES OF
001800*          THE MATCHED MD-TYPE AGREE ON A SINGLE, UNAMBIGUOUS
001900*          VALUE FOR THE FIELD BEING COMPARED.  WHEN TWO OR MORE
002000*          DISTINCT NON-BLANK VALUES TURN UP AMONG THE CANDIDATES
002100*          THE CALLING PROGRAM MUST RAISE SINGLE-MEASURE-
002200*          POPULATION OR SINGLE-PERFORMANCE-RATE INSTEAD OF
002300*          ATTEMPTING THE UUID COMPARE.
002400*
002500*    CHANGE LOG
002600*    ----------
002700*    010988 JS  ORIGINAL STRLTH UTILITY (FUNCTION REVERSE /
002800*                TRAILING-SPACE TALLY), SHOP-WIDE CALLED ROUTINE
002900*                FOR PATIENT-COMMENT LENGTH EDITS
003000*    072319 RPK REPURPOSED THE COPYBOOK/LINKAGE SHAPE OF STRLTH
003100*                FOR THE QPP CONFORMANCE BATCH - COUNTS DISTINCT
003200*                NON-BLANK CANDIDATE VALUES INSTEAD OF A
003300*                TRAILING-SPACE TALLY
003400*    091120 RPK RENAMED STRLTH TO SNGLCHK TO MATCH WHAT IT
003500*                ACTUALLY DOES NOW - OLD NAME WAS CONFUSING THE
003600*                NEW ANALYSTS
003700*    040521 LMT ADDED THE HEX-VIEW REDEFINES BELOW SO OPS COULD
003800*                DUMP A BAD CANDIDATE VALUE IN HEX FROM A CEEDUMP
003900*                WITHOUT PAGING THROUGH THE WHOLE LINKAGE AREA
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE
004700     CLASS UUID-CHARS IS "0" THRU "9", "A" THRU "F", "-".
004800 INPUT-OUTPUT SECTION.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 01  MISC-FIELDS.
005500     05  CAND-SUB                    PIC 9(02) COMP.
005600     05  CAND-SUB-X REDEFINES CAND-SUB
005700                              PIC X(02).
005800     05  DISTINCT-SUB                PIC 9(02) COMP.
005900     05  DISTINCT-COUNT              PIC 9(02) COMP.
006000     05  DISTINCT-COUNT-X REDEFINES DISTINCT-COUNT
006100                              PIC X(02).
006200     05  ALREADY-SEEN-SW             PIC X(01).
006300         88  VALUE-ALREADY-SEEN          VALUE "Y".
006400     05  FILLER                      PIC X(10).
006500
006600 01  DISTINCT-VALUE-TABLE.
006700     05  DISTINCT-VALUE OCCURS 20 TIMES PIC X(40).
006800
006900 01  DISTINCT-VALUE-HEX-VIEW REDEFINES DISTINCT-VALUE-TABLE.
007000     05  DISTINCT-VALUE-HEX OCCURS 20 TIMES.
007100         10  DISTINCT-VALUE-HEX-FIRST20  PIC X(20).
007200         10  DISTINCT-VALUE-HEX-LAST20   PIC X(20).
007300
007400 LINKAGE SECTION.
007500 01  SNGL-CHECK-REC.
007600     05  SNGL-CANDIDATE-COUNT        PIC 9(02) COMP.
007700     05  SNGL-CANDIDATE-VALUE OCCURS 20 TIMES
007800                              PIC X(40).
007900     05  SNGL-RESULT-VALUE           PIC X(40).
008000     05  SNGL-IS-SINGLE              PIC X(01).
008100         88  SNGL-SINGLE-VALUE           VALUE "Y".
008200     05  FILLER                      PIC X(09).
008300
008400 PROCEDURE DIVISION USING SNGL-CHECK-REC.
008500     MOVE ZERO  TO DISTINCT-COUNT.
008600     MOVE SPACES TO SNGL-RESULT-VALUE.
008700     MOVE "Y"   TO SNGL-IS-SINGLE.
008800
008900     PERFORM 100-TALLY-DISTINCT THRU 100-EXIT
009000             VARYING CAND-SUB FROM 1 BY 1
009100             UNTIL CAND-SUB > SNGL-CANDIDATE-COUNT.
009200
009300     IF DISTINCT-COUNT > 1
009400         MOVE "N" TO SNGL-IS-SINGLE
009500     ELSE
009600         IF DISTINCT-COUNT = 1
009700             MOVE DISTINCT-VALUE(1) TO SNGL-RESULT-VALUE.
009800
009900     GOBACK.
010000
010100 100-TALLY-DISTINCT.
010200     IF SNGL-CANDIDATE-VALUE(CAND-SUB) = SPACES
010300         GO TO 100-EXIT.
010400
010500     MOVE "N" TO ALREADY-SEEN-SW.
010600     PERFORM 150-SCAN-DISTINCT-TABLE THRU 150-EXIT
010700             VARYING DISTINCT-SUB FROM 1 BY 1
010800             UNTIL DISTINCT-SUB > DISTINCT-COUNT
010900                OR VALUE-ALREADY-SEEN.
011000
011100     IF NOT VALUE-ALREADY-SEEN
011200         ADD +1 TO DISTINCT-COUNT
011300         MOVE SNGL-CANDIDATE-VALUE(CAND-SUB)
011400                         TO DISTINCT-VALUE(DISTINCT-COUNT).
011500 100-EXIT.
011600     EXIT.
011700
011800 150-SCAN-DISTINCT-TABLE.
011900     IF DISTINCT-VALUE(DISTINCT-SUB) =
012000                 SNGL-CANDIDATE-VALUE(CAND-SUB)
012100         MOVE "Y" TO ALREADY-SEEN-SW.
012200 150-EXIT.
012300     EXIT.
