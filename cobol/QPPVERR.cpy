000100******************************************************************
000200*    QPPVERR
000300*    VALIDATION ERROR OUTPUT RECORD
000400*
000500*    ONE RECORD WRITTEN PER RULE VIOLATION FOUND BY EITHER
000600*    VALIDATOR, IN THE ORDER THE VIOLATION WAS DISCOVERED.  A
000700*    FULLY-CONFORMANT TRANSACTION RECORD PRODUCES NONE OF THESE.
000800*
000900*    072319 RPK ORIGINAL LAYOUT
001000******************************************************************
001100 01  VALIDATION-ERROR-REC.
001200     05  VE-MEASURE-ID               PIC X(40).
001300     05  FILLER                      PIC X(01) VALUE SPACE.
001400     05  VE-MESSAGE                  PIC X(200).
001500     05  FILLER                      PIC X(09) VALUE SPACES.
