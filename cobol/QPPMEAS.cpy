000100******************************************************************
000200*    QPPMEAS
000300*    MEASURE REFERENCE RESULT TRANSACTION RECORD
000400*
000500*    ONE RECORD PER ECQM REPORTED BY A PROVIDER.  FLATTENED SO
000600*    THE PARENT CARRIES MD-CHILD-COUNT, THE CHILDREN FOLLOW IN
000700*    THE MEASURE-DATA TABLE BELOW.  A MEASURE-DATA CHILD
000800*    MAY ITSELF OWN PERFORMANCE-RATE-PROPORTION-MEASURE CHILDREN
001000*    ONE LEVEL DEEPER (MD-PERF-RATE CHILD TABLE) WHEN IT IS
001100*    PLAYING THE ROLE OF A MATCHED NUMER/DENOM SUB-POPULATION
001200*    MEMBER.
001300*
001400*    072319 RPK ORIGINAL FLATTENED LAYOUT, MAX 10 MEASURE-DATA
001500*                CHILDREN PER MEASURE REFERENCE RESULT
001600*    050620 RPK ADDED MD-PERF-RATE CHILD TABLE (5 PER MEASURE-
001700*                DATA ROW) FOR THE PROPORTION-MEASURE SUBMISSIONS
001800******************************************************************
001900 01  MEASURE-REF-RESULT-REC.
002000     05  MEASURE-ID                  PIC X(40).
002100     05  CHILD-COUNT                 PIC 9(04).
002200     05  MEASURE-DATA OCCURS 10 TIMES
002300                      INDEXED BY MD-IDX.
002400         10  MD-TYPE                     PIC X(10).
002500         10  MD-POPULATION               PIC X(40).
002600         10  MD-PERF-RATE-COUNT          PIC 9(02).
002700         10  MD-PERF-RATE-CHILD OCCURS 5 TIMES
002800                                INDEXED BY PR-IDX.
002900             15  MD-PERF-RATE-ID              PIC X(40).
003000             15  FILLER                       PIC X(04).
003100         10  FILLER                      PIC X(06).
003200     05  FILLER                      PIC X(09).
