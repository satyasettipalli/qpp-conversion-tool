000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEASVALD.
000300 AUTHOR. R PATEL.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/23/19.
000600 DATE-COMPILED. 07/23/19.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM VALIDATES THE NIGHTLY BATCH OF MEASURE
001300*          REFERENCE RESULT RECORDS SUBMITTED FOR THE QUALITY
001400*          PAYMENT PROGRAM (QPP) AGAINST THE MEASURE CONFIGURATION
001500*          REFERENCE TABLE BEFORE THE SUBMISSION IS ACCEPTED INTO
001600*          THE QPP SUBMISSION FILE.
001700*
001800*          IT CONTAINS A SINGLE RECORD FOR EVERY ECQM (ELECTRONIC
001900*          CLINICAL QUALITY MEASURE) REPORTED BY A PROVIDER, EACH
002000*          CARRYING 0..N MEASURE DATA CHILD ROWS FLATTENED IN
002100*          PLACE.
002200*
002300*          THE PROGRAM EDITS EACH RECORD'S MEASURE GUID AND CHILD
002400*          POPULATION/UUID STRUCTURE AGAINST THE MEASURE
002500*          CONFIGURATION TABLE AND WRITES ONE VALIDATION ERROR
002600*          RECORD PER RULE VIOLATION FOUND.  A FULLY CONFORMANT
002700*          RECORD PRODUCES NO OUTPUT.
002800*
002900******************************************************************
003000
003100         INPUT FILE              -   QPP.MEASIN
003200
003300         REFERENCE FILE          -   QPP.MEASCFG
003400
003500         OUTPUT FILE PRODUCED    -   QPP.VALERR
003600
003700         DUMP FILE               -   SYSOUT
003800
003900******************************************************************
004000*    CHANGE LOG
004100*    ----------
004200*    072319 RPK ORIGINAL VERSION - GUID-PRESENT, CHILD-PRESENT
004300*                AND MEASURE-CONFIGURATION LOOKUP EDITS ONLY
004400*    091019 RPK ADDED SUB-POPULATION COUNT EDIT (R4) AFTER THE
004500*                NOV CCSQM DRY RUN SHOWED SEVERAL SUBMITTERS
004600*                SENDING TOO FEW NUMER CHILDREN
004700*    021120 RPK ADDED SUB-POPULATION UUID EDIT (R5) AND THE
004800*                SINGLE-VALUE PRECONDITION CALL TO SNGLCHK (R6)
004900*    050620 RPK ADDED PERFORMANCE-RATE UUID EDIT (R7) FOR
005000*                PROPORTION-MEASURE SUBMISSIONS SSN REQUEST 4471
005100*    112020 TGD Y2K FOLLOW-UP - WS-DATE WIDENED, SEE 000-
005200*                HOUSEKEEPING.  NO BUSINESS LOGIC CHANGED
005300*    080521 LMT  NO LONGER ABENDS WHEN MEASCFG IS SHORT OF THE
005400*                DEFAULT TABLE SIZE - EMPTY REFERENCE ROWS ARE
005500*                NORMAL ON THE FIRST RUN OF A NEW MEASUREMENT YEAR
005600*    030922 RPK CORRECTED R4 TO COUNT ONLY SUB-POPULATION ROWS
005700*                WITH A NON-BLANK UUID FOR THE TYPE IN QUESTION -
005800*                WAS OVER-COUNTING BLANK ROWS, TICKET QPP-2261
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS NEXT-PAGE
006600     CLASS VALID-UUID-CHARS IS "0" THRU "9", "A" THRU "F", "-"
006700     UPSI-0 WITH ONOFF
006800         ON STATUS IS QPP-TEST-RUN
006900         OFF STATUS IS QPP-PRODUCTION-RUN.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT MEASIN
007700     ASSIGN TO UT-S-MEASIN
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS IFCODE.
008000
008100     SELECT MEASCFG
008200     ASSIGN TO UT-S-MEASCFG
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS CFCODE.
008500
008600     SELECT VALERR
008700     ASSIGN TO UT-S-VALERR
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC  PIC X(130).
010000
010100****** ONE RECORD PER ECQM REPORTED BY A PROVIDER, MEASURE DATA
010200****** CHILDREN FLATTENED IN PLACE - SEE QPPMEAS COPYBOOK FOR
010300****** THE FULL LAYOUT
010400 FD  MEASIN
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 2833 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FD-MEASURE-REF-RESULT.
011000 01  FD-MEASURE-REF-RESULT PIC X(2833).
011100
011200****** REFERENCE/MASTER DATA - READ ONCE AT JOB START INTO THE
011300****** IN-MEMORY MEASCFG-TABLE-AREA.  NOT RE-READ PER TRANSACTION.
011400 FD  MEASCFG
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 2541 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS FD-MEASCFG-REC.
012000 01  FD-MEASCFG-REC PIC X(2541).
012100
012200****** ONE RECORD WRITTEN PER RULE VIOLATION FOUND
012300 FD  VALERR
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 250 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS FD-VALIDATION-ERROR.
012900 01  FD-VALIDATION-ERROR PIC X(250).
013000
013100** QSAM FILE
013200 WORKING-STORAGE SECTION.
013300
013400 01  FILE-STATUS-CODES.
013500     05  IFCODE                  PIC X(2).
013600         88 CODE-READ     VALUE SPACES.
013700         88 NO-MORE-DATA  VALUE "10".
013800     05  CFCODE                  PIC X(2).
013900         88 CFG-READ      VALUE SPACES.
014000         88 NO-MORE-MEASCFG VALUE "10".
014100     05  OFCODE                  PIC X(2).
014200         88 CODE-WRITE    VALUE SPACES.
014300     05  FILLER                  PIC X(02).
014400
014500 COPY QPPMEAS.
014600** QSAM FILE
014700
014800 COPY QPPMCFG.
014900** QSAM FILE - LOADED AT JOB START
015000
015100 COPY QPPVERR.
015200
015300 COPY ABENDREC.
015400** QSAM FILE
015500
015600 01  MESSAGE-TEXT-TABLE.
015700     05  FILLER  PIC X(70) VALUE
015800         "The measure reference results must have a measure GUID".
015900     05  FILLER  PIC X(70) VALUE
016000   "The measure reference results must have at least one measure".
016100 01  MSG-TABLE-RED REDEFINES MESSAGE-TEXT-TABLE.
016200     05  CANNED-MSG OCCURS 2 TIMES PIC X(70).
016300
016400 01  SUBPOP-TYPE-TABLE.
016500     05  FILLER  PIC X(10) VALUE "IPP".
016600     05  FILLER  PIC X(10) VALUE "DENOM".
016700     05  FILLER  PIC X(10) VALUE "NUMER".
016800     05  FILLER  PIC X(10) VALUE "DENEX".
016900     05  FILLER  PIC X(10) VALUE "DENEXCEP".
017000 01  SUBPOP-TYPE-RED REDEFINES SUBPOP-TYPE-TABLE.
017100     05  SUBPOP-TYPE-CODE OCCURS 5 TIMES PIC X(10).
017200
017300 01  SNGLCHK-LINKAGE-AREA.
017400     05  SC-CANDIDATE-COUNT          PIC 9(02) COMP.
017500     05  SC-CANDIDATE-VALUE OCCURS 20 TIMES
017600                             PIC X(40).
017700     05  SC-RESULT-VALUE             PIC X(40).
017800     05  SC-IS-SINGLE                PIC X(01).
017900         88  SC-SINGLE-VALUE             VALUE "Y".
018000     05  FILLER                      PIC X(09).
018100
018200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018300     05 RECORDS-WRITTEN          PIC 9(7) COMP.
018400     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
018500     05 RECORDS-READ             PIC 9(9) COMP.
018600     05 ERRORS-WRITTEN           PIC 9(7) COMP.
018700     05 MC-LOAD-SUB               PIC 9(4) COMP.
018800     05 TYPE-SUB                  PIC 9(2) COMP.
018900     05 SP-SUB                    PIC 9(2) COMP.
019000     05 MD-SUB                    PIC 9(2) COMP.
019100     05 PR-SUB                    PIC 9(2) COMP.
019200     05 CAND-SUB                  PIC 9(2) COMP.
019300     05 WS-EXPECTED-COUNT         PIC 9(4) COMP.
019400     05 WS-ACTUAL-COUNT           PIC 9(4) COMP.
019500     05 FOUND-MC-SUB              PIC 9(4) COMP.
019600     05 FOUND-MD-SUB              PIC 9(4) COMP.
019700     05 FILLER                    PIC X(04).
019800
019900 01 FOUND-MC-SUB-X REDEFINES FOUND-MC-SUB PIC X(04).
020000
020100 01  MISC-WS-FLDS.
020200     05 WS-CURR-UUID              PIC X(40).
020300     05 WS-TYPE-LABEL             PIC X(10).
020400     05 WS-COUNT-EDIT             PIC ZZZ9.
020500     05 WS-COUNT-EDIT2            PIC ZZZ9.
020600     05 FILLER                    PIC X(04).
020700
020800 01  FLAGS-AND-SWITCHES.
020900     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
021000         88 NO-MORE-DATA-FLAG VALUE "N".
021100     05 MC-FOUND-SW              PIC X(01).
021200         88 MC-FOUND                VALUE "Y".
021300     05 MD-FOUND-SW              PIC X(01).
021400         88 MD-FOUND                VALUE "Y".
021500     05 FILLER                   PIC X(08).
021600
021700 77  WS-DATE                     PIC 9(6).
021800 77  ZERO-VAL                    PIC 9(1) VALUE 0.
021900 77  ONE-VAL                     PIC 9(1) VALUE 1.
022000
022100 PROCEDURE DIVISION.
022200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022300     PERFORM 050-LOAD-MEASCFG-TABLE THRU 050-EXIT
022400             VARYING MC-LOAD-SUB FROM 1 BY 1
022500             UNTIL NO-MORE-MEASCFG
022600                OR MC-LOAD-SUB > 300.
022700     PERFORM 100-MAINLINE THRU 100-EXIT
022800             UNTIL NO-MORE-DATA-FLAG.
022900     PERFORM 999-CLEANUP THRU 999-EXIT.
023000     MOVE +0 TO RETURN-CODE.
023100     GOBACK.
023200
023300 000-HOUSEKEEPING.
023400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023500     DISPLAY "******** BEGIN JOB MEASVALD ********".
023600     ACCEPT  WS-DATE FROM DATE.
023700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
023800                MEASCFG-TABLE-AREA.
023900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024000     READ MEASCFG INTO MEASCFG-INPUT-REC
024100         AT END MOVE "10" TO CFCODE
024200     END-READ.
024300     READ MEASIN INTO MEASURE-REF-RESULT-REC
024400         AT END MOVE "N" TO MORE-DATA-SW
024500     END-READ.
024600     IF NO-MORE-DATA-FLAG
024700         MOVE "EMPTY MEASIN INPUT FILE" TO ABEND-REASON
024800         GO TO 1000-ABEND-RTN.
024900 000-EXIT.
025000     EXIT.
025100
025200 050-LOAD-MEASCFG-TABLE.
025300     MOVE "050-LOAD-MEASCFG-TABLE" TO PARA-NAME.
025400     IF NO-MORE-MEASCFG
025500         GO TO 050-EXIT.
025600     MOVE MEASCFG-INPUT-REC TO MC-ENTRY(MC-LOAD-SUB).
025700     ADD +1 TO MC-TABLE-COUNT.
025800     READ MEASCFG INTO MEASCFG-INPUT-REC
025900         AT END MOVE "10" TO CFCODE
026000     END-READ.
026100 050-EXIT.
026200     EXIT.
026300
026400 100-MAINLINE.
026500     MOVE "100-MAINLINE" TO PARA-NAME.
026600     ADD +1 TO RECORDS-READ.
026700     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
026800     PERFORM 900-READ-MEASURE-REF THRU 900-EXIT.
026900 100-EXIT.
027000     EXIT.
027100
027200 300-FIELD-EDITS.
027300     MOVE "300-FIELD-EDITS" TO PARA-NAME.
027400     MOVE "N" TO MC-FOUND-SW.
027500
027600     IF MEASURE-ID = SPACES
027700         MOVE CANNED-MSG(1) TO VE-MESSAGE
027800         PERFORM 700-WRITE-VALERR THRU 700-EXIT.
027900
028000     IF CHILD-COUNT = ZERO
028050         MOVE SPACES TO VE-MESSAGE
028100         STRING "The measure reference results must have at "
028200                "least one measure"
028300                DELIMITED BY SIZE INTO VE-MESSAGE
028400         PERFORM 700-WRITE-VALERR THRU 700-EXIT.
028500
028600     PERFORM 400-MEASCFG-LOOKUP THRU 400-EXIT.
028700
028800     IF MC-FOUND
028900         PERFORM 450-SUBPOP-COUNT-EDITS THRU 450-EXIT
029000         PERFORM 500-SUBPOP-UUID-EDITS THRU 500-EXIT.
029100 300-EXIT.
029200     EXIT.
029300
029400 400-MEASCFG-LOOKUP.
029500******** KEYED LOOKUP OF THE MEASURE GUID IN THE IN-MEMORY TABLE.
029600******** A NON-BLANK GUID THAT FAILS THIS LOOKUP GETS THE SAME
029700******** TEXT AS THE BLANK-GUID CHECK IN 300, BUT IS A SEPARATE
029800******** BRANCH SO WE NEVER DOUBLE-COUNT AGAINST THAT CHECK.
029900     MOVE "400-MEASCFG-LOOKUP" TO PARA-NAME.
030000     IF MEASURE-ID = SPACES
030100         GO TO 400-EXIT.
030200
030300     PERFORM 420-SEARCH-MEASCFG THRU 420-EXIT
030400             VARYING MC-LOAD-SUB FROM 1 BY 1
030500             UNTIL MC-LOAD-SUB > MC-TABLE-COUNT
030600                OR MC-FOUND.
030700
030800     IF NOT MC-FOUND
030900         MOVE CANNED-MSG(1) TO VE-MESSAGE
031000         PERFORM 700-WRITE-VALERR THRU 700-EXIT.
031100 400-EXIT.
031200     EXIT.
031300
031400 420-SEARCH-MEASCFG.
031500     IF MC-MEASURE-ID(MC-LOAD-SUB) = MEASURE-ID
031600         MOVE "Y" TO MC-FOUND-SW
031700         MOVE MC-LOAD-SUB TO FOUND-MC-SUB.
031800 420-EXIT.
031900     EXIT.
032000
032100 450-SUBPOP-COUNT-EDITS.
032200******** R4 - FOR EACH EXCLUSIVE-KEY SUB-POPULATION TYPE, THE
032300******** NUMBER OF CONFIGURED RULE ROWS REQUIRING IT MUST MATCH
032400******** THE NUMBER OF ACTUAL MEASURE-DATA CHILDREN OF THAT TYPE.
032500     MOVE "450-SUBPOP-COUNT-EDITS" TO PARA-NAME.
032600     PERFORM 460-COUNT-ONE-TYPE THRU 460-EXIT
032700             VARYING TYPE-SUB FROM 1 BY 1 UNTIL TYPE-SUB > 5.
032800 450-EXIT.
032900     EXIT.
033000
033100 460-COUNT-ONE-TYPE.
033200     MOVE SUBPOP-TYPE-CODE(TYPE-SUB) TO WS-TYPE-LABEL.
033300     MOVE ZERO TO WS-EXPECTED-COUNT, WS-ACTUAL-COUNT.
033400
033500     PERFORM 462-COUNT-EXPECTED THRU 462-EXIT
033600             VARYING SP-SUB FROM 1 BY 1
033700             UNTIL SP-SUB > MC-SUBPOP-COUNT(FOUND-MC-SUB).
033800
033900     PERFORM 465-COUNT-ACTUAL THRU 465-EXIT
034000             VARYING MD-SUB FROM 1 BY 1
034100             UNTIL MD-SUB > CHILD-COUNT.
034200
034300     IF WS-EXPECTED-COUNT NOT = WS-ACTUAL-COUNT
034400         MOVE WS-EXPECTED-COUNT TO WS-COUNT-EDIT
034500         MOVE WS-ACTUAL-COUNT   TO WS-COUNT-EDIT2
034550         MOVE SPACES TO VE-MESSAGE
034600         STRING "The eCQM (electronic measure id: "
034620                DELIMITED BY SIZE
034630                MC-ELECTRONIC-MEASURE-ID(FOUND-MC-SUB)
034640                DELIMITED BY SPACE
034700                ") requires " WS-COUNT-EDIT " "
034750                DELIMITED BY SIZE
034800                WS-TYPE-LABEL DELIMITED BY SPACE
034900                "(s) but there are " WS-COUNT-EDIT2
035000                DELIMITED BY SIZE INTO VE-MESSAGE
035100         PERFORM 700-WRITE-VALERR THRU 700-EXIT.
035200 460-EXIT.
035300     EXIT.
035400
035500 462-COUNT-EXPECTED.
035600     EVALUATE WS-TYPE-LABEL
035700         WHEN "IPP"
035800             IF SP-IPP-UUID(FOUND-MC-SUB, SP-SUB) NOT = SPACES
035900                 ADD +1 TO WS-EXPECTED-COUNT
036000             END-IF
036100         WHEN "DENOM"
036200             IF SP-DENOM-UUID(FOUND-MC-SUB, SP-SUB) NOT = SPACES
036300                 ADD +1 TO WS-EXPECTED-COUNT
036400             END-IF
036500         WHEN "NUMER"
036600             IF SP-NUMER-UUID(FOUND-MC-SUB, SP-SUB) NOT = SPACES
036700                 ADD +1 TO WS-EXPECTED-COUNT
036800             END-IF
036900         WHEN "DENEX"
037000             IF SP-DENEX-UUID(FOUND-MC-SUB, SP-SUB) NOT = SPACES
037100                 ADD +1 TO WS-EXPECTED-COUNT
037200             END-IF
037300         WHEN "DENEXCEP"
037400             IF SP-DENEXCEP-UUID(FOUND-MC-SUB, SP-SUB)
037500                         NOT = SPACES
037600                 ADD +1 TO WS-EXPECTED-COUNT
037700             END-IF
037800     END-EVALUATE.
037900 462-EXIT.
038000     EXIT.
038100
038200 465-COUNT-ACTUAL.
038250******** "IPP" AND "IPOP" ARE THE SAME SUB-POPULATION TYPE - THE
038270******** SOURCE FILE CARRIES EITHER SPELLING FOR THIS CHILD.
038300     IF MD-TYPE(MD-SUB) = WS-TYPE-LABEL
038310        OR (WS-TYPE-LABEL = "IPP" AND MD-TYPE(MD-SUB) = "IPOP")
038400         ADD +1 TO WS-ACTUAL-COUNT.
038500 465-EXIT.
038600     EXIT.
038700
038800 500-SUBPOP-UUID-EDITS.
038900******** R5/R6/R7 - FOR EVERY SUB-POPULATION RULE ROW, CHECK EACH
039000******** POPULATED UUID COLUMN AGAINST THE MATCHING MEASURE-DATA
039100******** CHILDREN, APPLYING THE SINGLE-VALUE PRECONDITION FIRST.
039200     MOVE "500-SUBPOP-UUID-EDITS" TO PARA-NAME.
039300     PERFORM 510-EDIT-ONE-SUBPOP THRU 510-EXIT
039400             VARYING SP-SUB FROM 1 BY 1
039500             UNTIL SP-SUB > MC-SUBPOP-COUNT(FOUND-MC-SUB).
039600 500-EXIT.
039700     EXIT.
039800
039900 510-EDIT-ONE-SUBPOP.
040000     IF SP-IPP-UUID(FOUND-MC-SUB, SP-SUB) NOT = SPACES
040100         MOVE "IPP" TO WS-TYPE-LABEL
040200         MOVE SP-IPP-UUID(FOUND-MC-SUB, SP-SUB) TO WS-CURR-UUID
040300         PERFORM 520-MATCH-ONE-TYPE THRU 520-EXIT.
040400
040500     IF SP-DENOM-UUID(FOUND-MC-SUB, SP-SUB) NOT = SPACES
040600         MOVE "DENOM" TO WS-TYPE-LABEL
040700         MOVE SP-DENOM-UUID(FOUND-MC-SUB, SP-SUB) TO WS-CURR-UUID
040800         PERFORM 520-MATCH-ONE-TYPE THRU 520-EXIT.
040900
041000     IF SP-NUMER-UUID(FOUND-MC-SUB, SP-SUB) NOT = SPACES
041100         MOVE "NUMER" TO WS-TYPE-LABEL
041200         MOVE SP-NUMER-UUID(FOUND-MC-SUB, SP-SUB) TO WS-CURR-UUID
041300         PERFORM 520-MATCH-ONE-TYPE THRU 520-EXIT.
041400
041500     IF SP-DENEX-UUID(FOUND-MC-SUB, SP-SUB) NOT = SPACES
041600         MOVE "DENEX" TO WS-TYPE-LABEL
041700         MOVE SP-DENEX-UUID(FOUND-MC-SUB, SP-SUB) TO WS-CURR-UUID
041800         PERFORM 520-MATCH-ONE-TYPE THRU 520-EXIT.
041900
042000     IF SP-DENEXCEP-UUID(FOUND-MC-SUB, SP-SUB) NOT = SPACES
042100         MOVE "DENEXCEP" TO WS-TYPE-LABEL
042200         MOVE SP-DENEXCEP-UUID(FOUND-MC-SUB, SP-SUB)
042300                                   TO WS-CURR-UUID
042400         PERFORM 520-MATCH-ONE-TYPE THRU 520-EXIT.
042500 510-EXIT.
042600     EXIT.
042700
042800 520-MATCH-ONE-TYPE.
042900******** GATHER EVERY MEASURE-DATA CHILD OF THE WANTED TYPE INTO
043000******** THE SNGLCHK LINKAGE AREA AND CALL THE SHARED SINGLE-
043100******** VALUE PRECONDITION CHECK BEFORE COMPARING UUIDS.
043200     MOVE ZERO TO SC-CANDIDATE-COUNT, FOUND-MD-SUB.
043300     PERFORM 525-GATHER-CANDIDATE THRU 525-EXIT
043400             VARYING MD-SUB FROM 1 BY 1
043500             UNTIL MD-SUB > CHILD-COUNT.
043600
043700     CALL "SNGLCHK" USING SNGLCHK-LINKAGE-AREA.
043800
043900     IF NOT SC-SINGLE-VALUE
043950         MOVE SPACES TO VE-MESSAGE
044000         STRING "The eCQM (electronic measure id: "
044020                DELIMITED BY SIZE
044030                MC-ELECTRONIC-MEASURE-ID(FOUND-MC-SUB)
044040                DELIMITED BY SPACE
044200                ") found more than one MEASURE_POPULATION value "
044250                "for a " DELIMITED BY SIZE
044300                WS-TYPE-LABEL DELIMITED BY SPACE
044350                " child" DELIMITED BY SIZE
044400                INTO VE-MESSAGE
044500         PERFORM 700-WRITE-VALERR THRU 700-EXIT
044600         GO TO 520-EXIT.
044700
044800     IF SC-RESULT-VALUE NOT = WS-CURR-UUID
044850         MOVE SPACES TO VE-MESSAGE
044900         STRING "The eCQM (electronic measure id: "
044920                DELIMITED BY SIZE
044930                MC-ELECTRONIC-MEASURE-ID(FOUND-MC-SUB)
044940                DELIMITED BY SPACE
045100                ") requires a " DELIMITED BY SIZE
045150                WS-TYPE-LABEL DELIMITED BY SPACE
045200                " with the correct UUID of " DELIMITED BY SIZE
045250                WS-CURR-UUID DELIMITED BY SPACE
045300                INTO VE-MESSAGE
045400         PERFORM 700-WRITE-VALERR THRU 700-EXIT
045500         GO TO 520-EXIT.
045600
045700******** MATCH FOUND - IF THIS SUB-POPULATION ALSO NAMES A
045800******** PERFORMANCE RATE UUID AND THE MATCHED CHILD IS A
045900******** NUMER/DENOM, CHECK THE PERFORMANCE RATE ONE LEVEL DOWN.
046000     IF (WS-TYPE-LABEL = "NUMER" OR WS-TYPE-LABEL = "DENOM")
046100        AND SP-PERF-RATE-UUID(FOUND-MC-SUB, SP-SUB) NOT = SPACES
046200         PERFORM 550-PERF-RATE-EDITS THRU 550-EXIT.
046300 520-EXIT.
046400     EXIT.
046500
046600 525-GATHER-CANDIDATE.
046650******** "IPP" AND "IPOP" ARE THE SAME SUB-POPULATION TYPE - THE
046670******** SOURCE FILE CARRIES EITHER SPELLING FOR THIS CHILD.
046700     IF MD-TYPE(MD-SUB) = WS-TYPE-LABEL
046710        OR (WS-TYPE-LABEL = "IPP" AND MD-TYPE(MD-SUB) = "IPOP")
046800         ADD +1 TO SC-CANDIDATE-COUNT
046900         MOVE MD-POPULATION(MD-SUB)
047000                   TO SC-CANDIDATE-VALUE(SC-CANDIDATE-COUNT)
047100         IF FOUND-MD-SUB = ZERO
047200             MOVE MD-SUB TO FOUND-MD-SUB.
047300 525-EXIT.
047400     EXIT.
047500
047600 550-PERF-RATE-EDITS.
047700******** R7 - PERFORMANCE RATE UUID IS CHECKED AGAINST THE
047800******** PERFORMANCE-RATE-PROPORTION-MEASURE CHILDREN OF THE
047900******** SUB-POPULATION'S MATCHED NUMER/DENOM CHILD.
048000     MOVE "550-PERF-RATE-EDITS" TO PARA-NAME.
048100     MOVE ZERO TO SC-CANDIDATE-COUNT.
048200     PERFORM 560-GATHER-PERF-RATE THRU 560-EXIT
048300             VARYING PR-SUB FROM 1 BY 1
048400             UNTIL PR-SUB > MD-PERF-RATE-COUNT(FOUND-MD-SUB).
048500
048600     CALL "SNGLCHK" USING SNGLCHK-LINKAGE-AREA.
048700
048800     IF NOT SC-SINGLE-VALUE
048820         MOVE SPACES TO VE-MESSAGE
048900         STRING "The eCQM (electronic measure id: "
048920                DELIMITED BY SIZE
048940                MC-ELECTRONIC-MEASURE-ID(FOUND-MC-SUB)
048960                DELIMITED BY SPACE
049100                ") found more than one Performance Rate value"
049150                DELIMITED BY SIZE
049200                INTO VE-MESSAGE
049300         PERFORM 700-WRITE-VALERR THRU 700-EXIT
049400         GO TO 550-EXIT.
049500
049600     IF SC-RESULT-VALUE NOT =
049700                SP-PERF-RATE-UUID(FOUND-MC-SUB, SP-SUB)
049750         MOVE SPACES TO VE-MESSAGE
049800         STRING "The eCQM (electronic measure id: "
049820                DELIMITED BY SIZE
049840                MC-ELECTRONIC-MEASURE-ID(FOUND-MC-SUB)
049860                DELIMITED BY SPACE
050000                ") requires a Performance Rate with the correct "
050050                DELIMITED BY SIZE
050100                "UUID of " DELIMITED BY SIZE
050200                SP-PERF-RATE-UUID(FOUND-MC-SUB, SP-SUB)
050250                DELIMITED BY SPACE
050300                INTO VE-MESSAGE
050400         PERFORM 700-WRITE-VALERR THRU 700-EXIT.
050500 550-EXIT.
050600     EXIT.
050700
050800 560-GATHER-PERF-RATE.
050900     ADD +1 TO SC-CANDIDATE-COUNT.
051000     MOVE MD-PERF-RATE-ID(FOUND-MD-SUB, PR-SUB)
051100               TO SC-CANDIDATE-VALUE(SC-CANDIDATE-COUNT).
051200 560-EXIT.
051300     EXIT.
051400
051500 700-WRITE-VALERR.
051600     MOVE "700-WRITE-VALERR" TO PARA-NAME.
051700     MOVE MEASURE-ID TO VE-MEASURE-ID.
051800     WRITE FD-VALIDATION-ERROR FROM VALIDATION-ERROR-REC.
051900     ADD +1 TO ERRORS-WRITTEN.
052000 700-EXIT.
052100     EXIT.
052200
052300 800-OPEN-FILES.
052400     MOVE "800-OPEN-FILES" TO PARA-NAME.
052500     OPEN INPUT  MEASIN, MEASCFG.
052600     OPEN OUTPUT VALERR, SYSOUT.
052700 800-EXIT.
052800     EXIT.
052900
053000 850-CLOSE-FILES.
053100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
053200     CLOSE MEASIN, MEASCFG, VALERR, SYSOUT.
053300 850-EXIT.
053400     EXIT.
053500
053600 900-READ-MEASURE-REF.
053700     READ MEASIN INTO MEASURE-REF-RESULT-REC
053800         AT END MOVE "N" TO MORE-DATA-SW
053900         GO TO 900-EXIT
054000     END-READ.
054100     ADD +1 TO RECORDS-READ.
054200 900-EXIT.
054300     EXIT.
054400
054500 999-CLEANUP.
054600     MOVE "999-CLEANUP" TO PARA-NAME.
054700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054800     DISPLAY "** RECORDS READ **".
054900     DISPLAY RECORDS-READ.
055000     DISPLAY "** ERROR RECORDS WRITTEN **".
055100     DISPLAY  ERRORS-WRITTEN.
055200     DISPLAY "******** NORMAL END OF JOB MEASVALD ********".
055300 999-EXIT.
055400     EXIT.
055500
055600 1000-ABEND-RTN.
055700     WRITE SYSOUT-REC FROM ABEND-REC.
055800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055900     DISPLAY "*** ABNORMAL END OF JOB - MEASVALD ***"
056000             UPON CONSOLE.
056100     DIVIDE ZERO-VAL INTO ONE-VAL.
