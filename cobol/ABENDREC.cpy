000100******************************************************************
000200*    ABENDREC
000300*    DIAGNOSTIC RECORD WRITTEN TO SYSOUT WHEN A BATCH-ANALYTICS
000400*    JOB HITS A BALANCE, LOOKUP, OR I-O PROBLEM IT CANNOT RECOVER
000500*    FROM.  CARRIES THE LAST PARAGRAPH EXECUTED SO OPERATIONS
000600*    CAN POINT TO THE FAILING STEP WITHOUT A DUMP READ.
000700*
000800*    010988 JS  ORIGINAL SHOP-WIDE DIAGNOSTIC LAYOUT
000900*    031402 TGD ADDED PARA-NAME AFTER OPS ASKED FOR IT ON THE
001000*                NIGHT THE DAILY EDIT RUN LOOPED
001100*    091509 AK  WIDENED ABEND-REASON TO X(60), OLD X(40) KEPT
001200*                TRUNCATING THE LONGER BALANCE MESSAGES
001300******************************************************************
001400 01  ABEND-REC.
001500     05  PARA-NAME                   PIC X(30).
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  ABEND-REASON                PIC X(54).
001800     05  FILLER                      PIC X(01) VALUE SPACE.
001900     05  EXPECTED-VAL                PIC X(20).
002000     05  FILLER                      PIC X(01) VALUE SPACE.
002100     05  ACTUAL-VAL                  PIC X(20).
002200     05  FILLER                      PIC X(03) VALUE SPACES.
