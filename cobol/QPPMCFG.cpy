000100******************************************************************
000200*    QPPMCFG
000300*    MEASURE CONFIGURATION REFERENCE TABLE
000400*
000500*    READ-ONLY MASTER DATA, ONE ROW PER ECQM (ELECTRONIC CLINICAL
000600*    QUALITY MEASURE) GUID, DESCRIBING WHICH SUB-POPULATION TYPES
000700*    (IPP/IPOP, DENOM, NUMER, DENEX, DENEXCEP) ARE REQUIRED AND
000800*    WHAT UUID EACH ONE MUST CARRY.  LOADED IN FULL INTO THIS
000900*    OCCURS TABLE AT JOB START BY PARAGRAPH 050-LOAD-MEASCFG-TABLE
001000*    IN EACH VALIDATOR; SEARCHED BY PERFORM VARYING, NOT RANDOM
001100*    READ, SINCE THE SOURCE FILE IS QSAM.
001200*
001300*    072319 RPK ORIGINAL LAYOUT BUILT FOR THE NIGHTLY
001400*                CONFORMANCE-CHECK RUN
001600*    021120 RPK WIDENED MC-SUBPOP TABLE FROM 5 TO 10 ROWS -
001700*                COMPOSITE MEASURES WERE OVERFLOWING IT
001800*    080521 LMT  ADDED MC-CATEGORY / MC-REQUIRED FOR THE ACI
001900*                SECTION VALIDATOR'S REQUIRED-MEASURE PASS
002000******************************************************************
002100 01  MEASCFG-TABLE-AREA.
002200     05  MC-TABLE-COUNT              PIC 9(4) COMP.
002300     05  MC-ENTRY OCCURS 300 TIMES
002400                  INDEXED BY MC-IDX.
002500         10  MC-MEASURE-ID                PIC X(40).
002600         10  MC-ELECTRONIC-MEASURE-ID     PIC X(20).
002700         10  MC-CATEGORY                  PIC X(10).
002800         10  MC-REQUIRED                  PIC X(01).
002900             88  MC-IS-REQUIRED               VALUE "Y".
003000         10  MC-SUBPOP-COUNT              PIC 9(02).
003100         10  MC-SUBPOP OCCURS 10 TIMES
003200                      INDEXED BY SP-IDX.
003300             15  SP-SEQ                       PIC 9(02).
003400             15  SP-IPP-UUID                  PIC X(40).
003500             15  SP-DENOM-UUID                PIC X(40).
003600             15  SP-NUMER-UUID                PIC X(40).
003700             15  SP-DENEX-UUID                PIC X(40).
003800             15  SP-DENEXCEP-UUID             PIC X(40).
003900             15  SP-PERF-RATE-UUID            PIC X(40).
004000             15  FILLER                       PIC X(04).
004100         10  FILLER                       PIC X(08).
004200
004300******************************************************************
004400*    ONE PHYSICAL MEASCFG INPUT RECORD - SAME SHAPE AS A SINGLE
004500*    MC-ENTRY ROW ABOVE.  050-LOAD-MEASCFG-TABLE READS EACH INPUT
004600*    RECORD INTO THIS AREA AND GROUP-MOVES IT ONTO THE NEXT FREE
004700*    MC-ENTRY OCCURRENCE.
004800******************************************************************
004900 01  MEASCFG-INPUT-REC.
005000     05  MCI-MEASURE-ID                  PIC X(40).
005100     05  MCI-ELECTRONIC-MEASURE-ID       PIC X(20).
005200     05  MCI-CATEGORY                    PIC X(10).
005300     05  MCI-REQUIRED                    PIC X(01).
005400     05  MCI-SUBPOP-COUNT                PIC 9(02).
005500     05  MCI-SUBPOP OCCURS 10 TIMES
005600                   INDEXED BY MCI-SP-IDX.
005700         10  MCI-SP-SEQ                      PIC 9(02).
005800         10  MCI-SP-IPP-UUID                 PIC X(40).
005900         10  MCI-SP-DENOM-UUID               PIC X(40).
006000         10  MCI-SP-NUMER-UUID               PIC X(40).
006100         10  MCI-SP-DENEX-UUID               PIC X(40).
006200         10  MCI-SP-DENEXCEP-UUID            PIC X(40).
006300         10  MCI-SP-PERF-RATE-UUID           PIC X(40).
006400         10  FILLER                          PIC X(04).
006500     05  FILLER                          PIC X(08).
