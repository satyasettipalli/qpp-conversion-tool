000100******************************************************************
000200*    QPPACI
000300*    ACI SECTION TRANSACTION RECORD
000400*
000500*    ONE RECORD PER ADVANCING CARE INFORMATION CATEGORY REPORTED
000600*    BY A PROVIDER.  FLATTENED THE SAME WAY AS QPPMEAS - THE
000700*    PARENT CARRIES AC-CHILD-COUNT, THE ACI NUMERATOR/DENOMINATOR
000800*    MEASURE CHILDREN FOLLOW IN THE ACI-MEASURE TABLE BELOW.
000900*    THE VALIDATOR COMPARES AC-MEASURE-ID AGAINST THE MEASURE
001000*    CONFIGURATION TABLE'S MC-MEASURE-ID FOR EVERY ROW FLAGGED
001100*    MC-CATEGORY = "aci" AND MC-REQUIRED = "Y" - SEE QPPMCFG.
001200*
001300*    081521 LMT ORIGINAL FLATTENED LAYOUT, MAX 20 ACI MEASURE
001400*                CHILDREN PER SECTION (COVERS THE WIDEST ACI
001500*                OBJECTIVE SET IN THE 2021 PERFORMANCE PERIOD)
001600******************************************************************
001700 01  ACI-SECTION-REC.
001800     05  ACI-TEMPLATE-ID             PIC X(40).
001900     05  AC-CHILD-COUNT              PIC 9(04).
002000     05  ACI-MEASURE OCCURS 20 TIMES
002100                     INDEXED BY AC-IDX.
002200         10  AC-MEASURE-ID                PIC X(40).
002300         10  FILLER                       PIC X(06).
002400     05  FILLER                      PIC X(10).
